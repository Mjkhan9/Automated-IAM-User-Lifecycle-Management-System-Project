000100******************************************************************
000110*    SEQSTATW  --  SEQUENTIAL FILE STATUS TABLE (WORKING-STORAGE)*
000120*    ONE ENTRY PER SELECT IN THE CALLING PROGRAM'S FILE-CONTROL. *
000130*    PAIRED WITH THE SEQSTATP PROCEDURE MEMBER, PERFORMED FROM   *
000140*    B90-CHECK-STATUS.  MODELLED ON THE OLD VSMSTATW/VSMSTATP    *
000150*    PAIR BUT RETARGETED AT SEQUENTIAL FILE STATUS CODES SINCE   *
000160*    THE IAM BATCH TOUCHES NO VSAM DATA SETS.                    *
000163*    FILEn-STAT ARE THE PLAIN UNSUBSCRIPTED FIELDS NAMED ON THE  *
000165*    SELECT'S OWN FILE STATUS CLAUSE (A SUBSCRIPTED ITEM IS NOT  *
000167*    LEGAL THERE).  B90-CHECK-STATUS STILL WORKS OFF THE TABLE,  *
000169*    SO EACH FILEn-STAT IS MOVED INTO SEQ-STAT(FSUB) BEFORE THE  *
000171*    PERFORM, THE SAME WAY VSECUSER MOVES A KEY INTO VSAM-KEYD   *
000173*    BEFORE CHECKING BY SUBSCRIPT.                               *
000180******************************************************************
000190 01  SEQ-STATUS-TABLE.
000200   03  STAT-TOTL                 PIC S9(04)   BINARY VALUE ZERO.
000210   03  FSUB                      PIC S9(04)   BINARY VALUE ZERO.
000212   03  FILE1-STAT                PIC  X(02)   VALUE '00'.
000214   03  FILE2-STAT                PIC  X(02)   VALUE '00'.
000220   03  SEQ-ENTRY                              OCCURS 4 TIMES.
000230     05  SEQ-FILE                PIC  X(08)   VALUE SPACES.
000240     05  SEQ-STAT                PIC  X(02)   VALUE '00'.
000250       88  STAT-NORMAL                        VALUE '00'.
000260       88  STAT-EOFILE                        VALUE '10'.
000270       88  STAT-ERROR                         VALUE '01' THRU '09'
000280                                               '11' THRU '99'.
000285   03  FILLER                    PIC  X(04)   VALUE SPACES.
