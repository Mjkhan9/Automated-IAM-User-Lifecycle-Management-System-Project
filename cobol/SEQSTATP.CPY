000100******************************************************************
000110*    SEQSTATP  --  CHECK ONE SEQUENTIAL FILE STATUS TABLE ENTRY  *
000120*    COPY INTO B90-CHECK-STATUS, PERFORMED VARYING FSUB.         *
000130******************************************************************
000140     IF  NOT STAT-NORMAL(FSUB)
000150     AND NOT STAT-EOFILE(FSUB)
000160         DISPLAY THIS-PGM ': I/O ERROR ON ' SEQ-FILE(FSUB)
000170                 ' STATUS = ' SEQ-STAT(FSUB)
000180                               UPON CONSOLE
000190         MOVE 16                 TO RTC-CODE
000200     END-IF.
