000100******************************************************************
000110*    RTCMAN  --  RUN RETURN-CODE MANAGEMENT WORK AREA            *
000120*    COPY INTO WORKING-STORAGE OF ANY BATCH PROGRAM THAT NEEDS   *
000130*    A COMMON PASS/FAIL SWITCH TO DRIVE ITS MAINLINE PERFORM.    *
000140*    ORIGINAL MEMBER, PART OF THE B10/B20 SKELETON.              *
000150******************************************************************
000160 01  RTC-FIELDS.
000170   03  RTC-CODE                  PIC S9(04)   BINARY VALUE ZERO.
000180     88  RTC-NORMAL                           VALUE ZERO.
000190     88  RTC-WARNING                          VALUE 4.
000200     88  RTC-ABEND                            VALUE 16.
000205   03  FILLER                    PIC  X(04)   VALUE SPACES.
