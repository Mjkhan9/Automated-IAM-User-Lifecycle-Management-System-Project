000100******************************************************************
000110*    PRVRSLT  --  PROVISIONING RESULT RECORD (PR-)               *
000120*    ONE RECORD PER REQUEST PROCESSED, WRITTEN BY IESPROVN'S     *
000130*    H00-WRITE-RESULT PARAGRAPH.  PR-SUCCESS IS THE PASS/FAIL    *
000140*    FLAG; PR-MESSAGE CARRIES THE REASON ON A FAILURE.           *
000150******************************************************************
000160 01  PR-PROVISIONING-RESULT.
000170   03  PR-USERNAME               PIC  X(64).
000180   03  PR-SUCCESS                PIC  X(01).
000190     88  PR-SUCCESS-YES                       VALUE 'Y'.
000200     88  PR-SUCCESS-NO                        VALUE 'N'.
000210   03  PR-MESSAGE                PIC  X(60).
000220   03  PR-GROUPS                 PIC  X(200).
000230   03  PR-POLICIES               PIC  X(200).
000240   03  PR-CRED-LOCATION          PIC  X(100).
000250   03  PR-TIMESTAMP              PIC  X(26).
000260   03  FILLER                    PIC  X(09).
000270
000280 01  PR-RESULT-ALT REDEFINES PR-PROVISIONING-RESULT.
000290   03  PR-RAW-TEXT               PIC  X(660).
