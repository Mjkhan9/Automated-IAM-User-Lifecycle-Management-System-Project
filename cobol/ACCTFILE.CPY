000100******************************************************************
000110*    ACCTFILE  --  EXISTING USER ACCOUNT RECORD (AC-)           *
000120*    ONE RECORD PER ACCOUNT ON FILE, READ BY IESAUDIT.  KEY AND  *
000130*    POLICY TABLES ARE FIXED-OCCURS SINCE THE FEEDER EXTRACT     *
000140*    NEVER CARRIES MORE THAN 2 ACCESS KEYS OR 5 DIRECT POLICIES. *
000150******************************************************************
000160 01  AC-ACCOUNT-RECORD.
000170   03  AC-USERNAME               PIC  X(64).
000180   03  AC-USERID                 PIC  X(21).
000190   03  AC-CREATE-DATE            PIC  9(08).
000200   03  AC-PWD-LAST-USED          PIC  9(08).
000210   03  AC-MFA-COUNT              PIC  9(02).
000220   03  AC-KEY-COUNT              PIC  9(01).
000230   03  AC-KEYS                                OCCURS 2 TIMES.
000240     05  AC-KEY-ID               PIC  X(20).
000250     05  AC-KEY-STATUS           PIC  X(08).
000260       88  AC-KEY-ACTIVE                      VALUE 'Active'.
000270       88  AC-KEY-INACTIVE                    VALUE 'Inactive'.
000280     05  AC-KEY-CREATE-DATE      PIC  9(08).
000290   03  AC-POLICY-COUNT           PIC  9(02).
000300   03  AC-POLICIES                            OCCURS 5 TIMES.
000310     05  AC-POLICY-NAME          PIC  X(40).
000320   03  AC-GROUP-COUNT            PIC  9(02).
000330   03  FILLER                    PIC  X(06).
000340
000350 01  AC-ACCOUNT-ALT REDEFINES AC-ACCOUNT-RECORD.
000360   03  AC-RAW-TEXT               PIC  X(386).
