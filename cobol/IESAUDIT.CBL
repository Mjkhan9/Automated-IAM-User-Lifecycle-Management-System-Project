000100******************************************************************
000110*                                                                *
000120*    IDENTIFICATION DIVISION                                     *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160
000170 PROGRAM-ID.    IESAUDIT.
000180 AUTHOR.        DAVE L CLARK.
000190 DATE-WRITTEN.  MAY 1989.
000200 DATE-COMPILED.
000210 INSTALLATION.  WINSUPPLY GROUP SERVICES.
000220 SECURITY.      BATCH.
000230*REMARKS.       NIGHTLY IAM ACCOUNT COMPLIANCE SCAN.  READS
000240*               ACCTFILE, APPLIES THE CIS AND SHOP BEST-PRACTICE
000250*               RULES BELOW TO EACH ACCOUNT, WRITES ONE AUDFIND
000260*               RECORD PER RULE APPLICATION, AND PRINTS THE
000270*               SCAN TOTALS ON SYSLST.
000280
000290* CHANGE HISTORY ------------------------------------------------
000300* 05/22/1989 DLC ORIGINAL PROGRAM.  CHECKS MFA, UNUSED CREDS,
000310*                KEY AGE AND ADMIN POLICY AGAINST THE NIGHTLY
000320*                ACCOUNT EXTRACT.
000330* 01/17/1991 DLC ADDED BP-1 (MULTIPLE ACTIVE KEY) AND BP-2
000340*                (DIRECT POLICY ATTACHMENT) CHECKS PER REQUEST
000350*                OF CORPORATE SECURITY (R JANSEN).
000360* 07/02/1993 DLC UNUSED-CREDENTIAL THRESHOLD LOWERED FROM 60 TO
000370*                45 DAYS (TKT WGS-0951).
000380* 01/04/1999 RTM Y2K - SCAN DATE NOW BUILT WITH A FOUR DIGIT
000390*                CENTURY IN BATCHINI (TICKET WGS-Y2K-115).  AGE
000400*                CALCULATIONS UNAFFECTED, JULIAN ARITHMETIC
000410*                ALREADY CENTURY-SAFE.
000420* 09/09/2011 JMK RULE IDS RELABELED TO THE CIS BENCHMARK
000430*                NUMBERING (CIS-1.2, CIS-1.3, CIS-1.4, CIS-1.16)
000440*                TO MATCH THE NEW CORPORATE AUDIT WORKBOOK
000450*                (TKT WGS-2457).
000460* 04/30/2015 JMK COMPLIANCE SCORE ON THE RUN SUMMARY NOW CARRIED
000470*                TO ONE DECIMAL, ROUNDED (TKT WGS-2902).
000472* 11/14/2016 TWB COMPLIANCE SCORE NOW COMPUTED DIRECTLY INTO THE
000474*                ONE DECIMAL FIELD - THE OLD TWO DECIMAL WORK
000476*                FIELD WAS TRUNCATING INSTEAD OF ROUNDING THE
000478*                SECOND DIGIT (TKT WGS-3018).  ALSO DROPPED THE
000479*                UPSI-7 WITH-UPDATES SWITCH, NEVER TESTED SINCE
000481*                THIS SCAN HAS NO UPDATE MODE.
000482* END OF HISTORY ------------------------------------------------
000490
000500/*****************************************************************
000510*                                                                *
000520*    ENVIRONMENT DIVISION                                        *
000530*                                                                *
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560
000570******************************************************************
000580*    CONFIGURATION SECTION                                       *
000590******************************************************************
000600 CONFIGURATION SECTION.
000610
000620 SOURCE-COMPUTER. IBM-2086-A04-140.
000630 OBJECT-COMPUTER. IBM-2086-A04-140.
000640
000650 SPECIAL-NAMES.
000660     SYSLST IS PRINTER.
000680
000690******************************************************************
000700*    INPUT-OUTPUT SECTION                                        *
000710******************************************************************
000720 INPUT-OUTPUT SECTION.
000730
000740 FILE-CONTROL.
000750
000760     SELECT ACCTFILE
000770         ASSIGN TO ACCTFILE
000780         ORGANIZATION IS SEQUENTIAL
000790         FILE STATUS IS FILE1-STAT.
000800
000810     SELECT AUDFIND
000820         ASSIGN TO AUDFIND
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS IS FILE2-STAT.
000850
000860/*****************************************************************
000870*                                                                *
000880*    DATA DIVISION                                               *
000890*                                                                *
000900******************************************************************
000910 DATA DIVISION.
000920
000930******************************************************************
000940*    FILE SECTION                                                *
000950******************************************************************
000960 FILE SECTION.
000970
000980 FD  ACCTFILE
000990     RECORDING MODE IS F.
001000 COPY ACCTFILE.
001010
001020 FD  AUDFIND
001030     RECORDING MODE IS F.
001040 COPY AUDFIND.
001050
001060******************************************************************
001070*    WORKING-STORAGE SECTION                                     *
001080******************************************************************
001090 WORKING-STORAGE SECTION.
001100
001110* CONFIGURATION THRESHOLDS - CARRIED HERE AS STANDALONE 77-LEVEL
001120* WORK CONSTANTS RATHER THAN A PARAMETER CARD, SEE 07/02/1993
001130* CHANGE.  77-LEVELS MUST STAND ALONE, AHEAD OF THE 01 GROUP.
001140 77  MAX-PASSWORD-AGE-DAYS       PIC S9(05)   COMP VALUE 90.
001150 77  MAX-ACCESS-KEY-AGE-DAYS     PIC S9(05)   COMP VALUE 90.
001160 77  MAX-UNUSED-DAYS             PIC S9(05)   COMP VALUE 45.
001170
001180 01  WS-FIELDS.
001190   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
001200   03  THIS-PGM                  PIC  X(08)   VALUE 'IESAUDIT'.
001210
001220   03  ACCT                      PIC S9(04)   BINARY VALUE 1.
001230   03  FIND                      PIC S9(04)   BINARY VALUE 2.
001240
001250   03  SUB                       PIC S9(04)   BINARY VALUE ZERO.
001260   03  KSUB                      PIC S9(04)   BINARY VALUE ZERO.
001270   03  PSUB                      PIC S9(04)   BINARY VALUE ZERO.
001280
001290   03  WS-ACTIVE-KEY-COUNT       PIC S9(04)   BINARY VALUE ZERO.
001300   03  WS-ADMIN-POLICY-FOUND     PIC  X(01)   VALUE 'N'.
001310     88  ADMIN-POLICY-FOUND                   VALUE 'Y'.
001320     88  ADMIN-POLICY-NOT-FOUND               VALUE 'N'.
001330
001340   03  WS-SCAN-DATE-8            PIC  9(08)   VALUE ZERO.
001350   03  WS-SCAN-DATE-PARTS REDEFINES WS-SCAN-DATE-8.
001360     05  WS-SCAN-CCYY            PIC  9(04).
001370     05  WS-SCAN-MM              PIC  9(02).
001380     05  WS-SCAN-DD              PIC  9(02).
001390   03  WS-SCAN-TIMESTAMP         PIC  X(26)   VALUE SPACES.
001400
001410   03  WS-USERS-SCANNED          PIC  9(05)   VALUE ZERO.
001420   03  WS-TOTAL-FINDINGS         PIC  9(05)   VALUE ZERO.
001430   03  WS-COMPLIANT-FINDINGS     PIC  9(05)   VALUE ZERO.
001440
001450* SEVERITY COUNTERS - THE OCCURS TABLE VIEW LETS J00-WRITE-
001460* FINDING BUMP THE RIGHT COUNTER WITH ONE SUBSCRIPTED ADD
001470* INSTEAD OF A FOUR-WAY IF.  SUB VALUES 1-4 ARE CRIT/HIGH/
001480* MED/LOW, SET BY EACH CHECK PARAGRAPH BEFORE CALLING J00.
001490   03  WS-SEVERITY-COUNTERS.
001500     05  WS-SEV-CRITICAL         PIC S9(05)   COMP VALUE ZERO.
001510     05  WS-SEV-HIGH             PIC S9(05)   COMP VALUE ZERO.
001520     05  WS-SEV-MEDIUM           PIC S9(05)   COMP VALUE ZERO.
001530     05  WS-SEV-LOW              PIC S9(05)   COMP VALUE ZERO.
001540   03  WS-SEVERITY-TABLE REDEFINES WS-SEVERITY-COUNTERS
001550                                 OCCURS 4 TIMES
001560                                 PIC S9(05)   COMP.
001570   03  WS-SEV-SUB                PIC S9(04)   BINARY VALUE ZERO.
001580
001590   03  WS-COMPLIANCE-SCORE       PIC  999V9   VALUE ZERO.
001610
001620   03  VAR-EDIT                  PIC  ZZZZ9.
001630   03  VAR-SCORE-EDIT            PIC  ZZ9.9.
001640
001650 COPY RTCMAN.
001660
001670 COPY SEQSTATW.
001680
001690 COPY DTEMANW.
001700
001710/*****************************************************************
001720*                                                                *
001730*    PROCEDURE DIVISION                                          *
001740*                                                                *
001750******************************************************************
001760 PROCEDURE DIVISION.
001770
001780******************************************************************
001790*    MAINLINE ROUTINE                                            *
001800******************************************************************
001810 A00-MAINLINE-ROUTINE.
001820
001830     PERFORM B10-INITIALIZATION THRU B15-EXIT.
001840
001850     PERFORM C00-PROCESS-ACCOUNT THRU C99-EXIT-PROCESS
001860       UNTIL STAT-EOFILE(ACCT)
001870          OR RTC-CODE NOT = ZERO.
001880
001890     PERFORM B20-TERMINATION THRU B25-EXIT.
001900
001910     GOBACK.
001920
001930/*****************************************************************
001940*    PROGRAM INITIALIZATION ROUTINE                              *
001950******************************************************************
001960 B10-INITIALIZATION.
001970
001980     COPY BATCHINI.
001990
002000     MOVE 'ACCTFILE'               TO SEQ-FILE(ACCT).
002010     MOVE 'AUDFIND'                TO SEQ-FILE(FIND).
002020     MOVE 2                        TO STAT-TOTL.
002030
002040     MOVE DTE-TODAY-8              TO WS-SCAN-DATE-8.
002050     STRING DTE-TODAY-8(1:4)      DELIMITED BY SIZE
002060            '-'                   DELIMITED BY SIZE
002070            DTE-TODAY-8(5:2)      DELIMITED BY SIZE
002080            '-'                   DELIMITED BY SIZE
002090            DTE-TODAY-8(7:2)      DELIMITED BY SIZE
002100            'T00:00:00Z'          DELIMITED BY SIZE
002110                                  INTO WS-SCAN-TIMESTAMP.
002120
002130     OPEN INPUT  ACCTFILE.
002140     MOVE ACCT                     TO FSUB.
002150     MOVE FILE1-STAT              TO SEQ-STAT(FSUB).
002160     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
002170
002180     OPEN OUTPUT AUDFIND.
002190     MOVE FIND                     TO FSUB.
002200     MOVE FILE2-STAT              TO SEQ-STAT(FSUB).
002210     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
002220
002230     DISPLAY SPACES                          UPON PRINTER.
002240     DISPLAY 'COMPLIANCE AUDIT REPORT'       UPON PRINTER.
002250     DISPLAY 'SCAN DATE:  ' WS-SCAN-TIMESTAMP UPON PRINTER.
002260     DISPLAY SPACES                          UPON PRINTER.
002270
002280 B15-EXIT.
002290     EXIT.
002300
002310/*****************************************************************
002320*    PROGRAM TERMINATION ROUTINE                                 *
002330******************************************************************
002340 B20-TERMINATION.
002350
002360     CLOSE ACCTFILE.
002370     MOVE ACCT                     TO FSUB.
002380     MOVE FILE1-STAT              TO SEQ-STAT(FSUB).
002390     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
002400
002410     CLOSE AUDFIND.
002420     MOVE FIND                     TO FSUB.
002430     MOVE FILE2-STAT              TO SEQ-STAT(FSUB).
002440     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
002450
002460     IF  WS-TOTAL-FINDINGS = ZERO
002470         MOVE 100.0                TO WS-COMPLIANCE-SCORE
002480     ELSE
002490         COMPUTE WS-COMPLIANCE-SCORE ROUNDED =
002500             (WS-COMPLIANT-FINDINGS / WS-TOTAL-FINDINGS) * 100
002520     END-IF.
002530
002540     DISPLAY SPACES                          UPON PRINTER.
002550     MOVE WS-USERS-SCANNED         TO VAR-EDIT.
002560     DISPLAY 'TOTAL USERS SCANNED:   ' VAR-EDIT UPON PRINTER.
002570     MOVE WS-TOTAL-FINDINGS        TO VAR-EDIT.
002580     DISPLAY 'TOTAL FINDINGS:        ' VAR-EDIT UPON PRINTER.
002590     MOVE WS-SEV-CRITICAL          TO VAR-EDIT.
002600     DISPLAY '  CRITICAL:            ' VAR-EDIT UPON PRINTER.
002610     MOVE WS-SEV-HIGH              TO VAR-EDIT.
002620     DISPLAY '  HIGH:                ' VAR-EDIT UPON PRINTER.
002630     MOVE WS-SEV-MEDIUM            TO VAR-EDIT.
002640     DISPLAY '  MEDIUM:              ' VAR-EDIT UPON PRINTER.
002650     MOVE WS-SEV-LOW               TO VAR-EDIT.
002660     DISPLAY '  LOW:                 ' VAR-EDIT UPON PRINTER.
002670     MOVE WS-COMPLIANCE-SCORE      TO VAR-SCORE-EDIT.
002680     DISPLAY 'COMPLIANCE SCORE:      ' VAR-SCORE-EDIT '%'
002690                                                 UPON PRINTER.
002700
002710     COPY BATCHRTN.
002720
002730 B25-EXIT.
002740     EXIT.
002750
002760/*****************************************************************
002770*    CHECK A SEQUENTIAL FILE'S STATUS                            *
002780******************************************************************
002790 B90-CHECK-STATUS.
002800
002810     COPY SEQSTATP.
002820
002830 B95-EXIT-CHECK.
002840     EXIT.
002850
002860/*****************************************************************
002870*    PROGRAM PROCESSING ROUTINES                                 *
002880******************************************************************
002890
002900 C00-PROCESS-ACCOUNT.
002910
002920     READ ACCTFILE
002930         AT END
002940             SET STAT-EOFILE(ACCT)  TO TRUE
002950             GO TO C99-EXIT-PROCESS
002960     END-READ.
002970
002980     ADD  1                        TO WS-USERS-SCANNED.
002990
003000     PERFORM D00-CHECK-MFA          THRU D99-EXIT-MFA.
003010     PERFORM E00-CHECK-UNUSED       THRU E99-EXIT-UNUSED.
003020     PERFORM F00-CHECK-KEY-AGE      THRU F99-EXIT-KEY-AGE.
003030     PERFORM G00-CHECK-ADMIN-POLICY THRU G99-EXIT-ADMIN.
003040     PERFORM H00-CHECK-MULTI-KEY    THRU H99-EXIT-MULTI.
003050     PERFORM I00-CHECK-DIRECT-POLICY THRU I99-EXIT-DIRECT.
003060
003070 C99-EXIT-PROCESS.
003080     EXIT.
003090
003100/*****************************************************************
003110*    CIS-1.2 - MFA REQUIRED FOR CONSOLE USERS                    *
003120******************************************************************
003130 D00-CHECK-MFA.
003140
003150     MOVE 'CIS-1.2'                TO FD-RULE-ID.
003160     MOVE 'MFA Enabled for Console Users'
003170                                   TO FD-RULE-NAME.
003180     MOVE 'IAM User'               TO FD-RESOURCE-TYPE.
003190     MOVE 'Multi-factor authentication should be enabled'
003200                                   TO FD-DESCRIPTION.
003210     MOVE 'Enable an MFA device on this user'
003220                                   TO FD-RECOMMENDATION.
003230
003240     IF  AC-PWD-LAST-USED = ZERO
003245         SET  FD-SEV-INFO          TO TRUE
003250         SET  FD-STAT-NA           TO TRUE
003260         PERFORM J00-WRITE-FINDING THRU J99-EXIT-WRITE
003270         GO TO D99-EXIT-MFA
003280     END-IF.
003290
003300     IF  AC-MFA-COUNT = ZERO
003310         SET  FD-SEV-HIGH          TO TRUE
003320         SET  FD-STAT-NONCOMPLIANT TO TRUE
003330         MOVE 2                    TO WS-SEV-SUB
003340     ELSE
003350         SET  FD-STAT-COMPLIANT    TO TRUE
003360     END-IF.
003370
003380     PERFORM J00-WRITE-FINDING THRU J99-EXIT-WRITE.
003390
003400 D99-EXIT-MFA.
003410     EXIT.
003420
003430/*****************************************************************
003440*    CIS-1.3 - UNUSED CREDENTIALS                                *
003450******************************************************************
003460 E00-CHECK-UNUSED.
003470
003480     MOVE 'CIS-1.3'                TO FD-RULE-ID.
003490     MOVE 'No Unused Credentials'  TO FD-RULE-NAME.
003500     MOVE 'IAM User'               TO FD-RESOURCE-TYPE.
003510     MOVE 'Console password should be used regularly'
003520                                   TO FD-DESCRIPTION.
003530     MOVE 'Remove console access if no longer required'
003540                                   TO FD-RECOMMENDATION.
003550
003560     IF  AC-PWD-LAST-USED = ZERO
003565         SET  FD-SEV-INFO          TO TRUE
003570         SET  FD-STAT-NA           TO TRUE
003580         PERFORM J00-WRITE-FINDING THRU J99-EXIT-WRITE
003590         GO TO E99-EXIT-UNUSED
003600     END-IF.
003610
003620     MOVE AC-PWD-LAST-USED         TO DTE-EVENT-8.
003630     MOVE WS-SCAN-DATE-8           TO DTE-TODAY-8.
003640     PERFORM K00-CALC-AGE-DAYS     THRU K99-EXIT-CALC.
003650
003660     IF  DTE-DAYS-DIFF > MAX-UNUSED-DAYS
003670         SET  FD-SEV-MEDIUM        TO TRUE
003680         SET  FD-STAT-NONCOMPLIANT TO TRUE
003690         MOVE 3                    TO WS-SEV-SUB
003700     ELSE
003710         SET  FD-STAT-COMPLIANT    TO TRUE
003720     END-IF.
003730
003740     PERFORM J00-WRITE-FINDING THRU J99-EXIT-WRITE.
003750
003760 E99-EXIT-UNUSED.
003770     EXIT.
003780
003790/*****************************************************************
003800*    CIS-1.4 - ACCESS KEY ROTATION                               *
003810******************************************************************
003820 F00-CHECK-KEY-AGE.
003830
003840     PERFORM F05-CHECK-ONE-KEY THRU F06-EXIT-ONE-KEY
003850       VARYING KSUB FROM 1 BY 1 UNTIL KSUB > AC-KEY-COUNT.
003860
003870 F99-EXIT-KEY-AGE.
003880     EXIT.
003890
003900 F05-CHECK-ONE-KEY.
003910
003920     IF  NOT AC-KEY-ACTIVE(KSUB)
003930         GO TO F06-EXIT-ONE-KEY
003940     END-IF.
003950
003960     MOVE 'CIS-1.4'                TO FD-RULE-ID.
003970     MOVE 'Access Key Rotation'    TO FD-RULE-NAME.
003980     MOVE 'IAM User'               TO FD-RESOURCE-TYPE.
003990     MOVE 'Active access keys should be rotated periodically'
004000                                   TO FD-DESCRIPTION.
004010     MOVE 'Rotate this access key and disable the old one'
004020                                   TO FD-RECOMMENDATION.
004030
004040     MOVE AC-KEY-CREATE-DATE(KSUB) TO DTE-EVENT-8.
004050     MOVE WS-SCAN-DATE-8           TO DTE-TODAY-8.
004060     PERFORM K00-CALC-AGE-DAYS     THRU K99-EXIT-CALC.
004070
004080     IF  DTE-DAYS-DIFF > MAX-ACCESS-KEY-AGE-DAYS
004090         SET  FD-SEV-HIGH          TO TRUE
004100         SET  FD-STAT-NONCOMPLIANT TO TRUE
004110         MOVE 2                    TO WS-SEV-SUB
004120     ELSE
004130         SET  FD-STAT-COMPLIANT    TO TRUE
004140     END-IF.
004150
004160     PERFORM J00-WRITE-FINDING THRU J99-EXIT-WRITE.
004170
004180 F06-EXIT-ONE-KEY.
004190     EXIT.
004200
004210/*****************************************************************
004220*    CIS-1.16 - NO DIRECTLY ATTACHED ADMIN POLICY                *
004230******************************************************************
004240 G00-CHECK-ADMIN-POLICY.
004250
004260     MOVE 'CIS-1.16'               TO FD-RULE-ID.
004270     MOVE 'No Direct Admin Policy Attachment'
004280                                   TO FD-RULE-NAME.
004290     MOVE 'IAM User'               TO FD-RESOURCE-TYPE.
004300     MOVE 'AdministratorAccess should not be attached directly'
004310                                   TO FD-DESCRIPTION.
004320     MOVE 'Attach admin rights through a group, not directly'
004330                                   TO FD-RECOMMENDATION.
004340
004350     SET  ADMIN-POLICY-NOT-FOUND   TO TRUE.
004360
004370     PERFORM G05-CHECK-ONE-POLICY THRU G06-EXIT-ONE-POLICY
004380       VARYING PSUB FROM 1 BY 1
004390       UNTIL PSUB > AC-POLICY-COUNT
004400          OR ADMIN-POLICY-FOUND.
004410
004420     IF  ADMIN-POLICY-FOUND
004430         SET  FD-SEV-CRITICAL      TO TRUE
004440         SET  FD-STAT-NONCOMPLIANT TO TRUE
004450         MOVE 1                    TO WS-SEV-SUB
004460     ELSE
004470         SET  FD-STAT-COMPLIANT    TO TRUE
004480     END-IF.
004490
004500     PERFORM J00-WRITE-FINDING THRU J99-EXIT-WRITE.
004510
004520 G99-EXIT-ADMIN.
004530     EXIT.
004540
004550 G05-CHECK-ONE-POLICY.
004560     IF  AC-POLICY-NAME(PSUB) = 'AdministratorAccess'
004570         SET  ADMIN-POLICY-FOUND   TO TRUE
004580     END-IF.
004590
004600 G06-EXIT-ONE-POLICY.
004610     EXIT.
004620
004630/*****************************************************************
004640*    BP-1 - SINGLE ACTIVE ACCESS KEY                             *
004650******************************************************************
004660 H00-CHECK-MULTI-KEY.
004670
004680     MOVE 'BP-1'                   TO FD-RULE-ID.
004690     MOVE 'Single Active Access Key'
004700                                   TO FD-RULE-NAME.
004710     MOVE 'IAM User'               TO FD-RESOURCE-TYPE.
004720     MOVE 'A user should not carry more than one active key'
004730                                   TO FD-DESCRIPTION.
004740     MOVE 'Deactivate all but one active access key'
004750                                   TO FD-RECOMMENDATION.
004760
004770     MOVE ZERO                     TO WS-ACTIVE-KEY-COUNT.
004780     PERFORM H05-COUNT-ONE-KEY THRU H06-EXIT-ONE-KEY
004790       VARYING KSUB FROM 1 BY 1 UNTIL KSUB > AC-KEY-COUNT.
004800
004810     IF  WS-ACTIVE-KEY-COUNT >= 2
004820         SET  FD-SEV-LOW           TO TRUE
004830         SET  FD-STAT-NONCOMPLIANT TO TRUE
004840         MOVE 4                    TO WS-SEV-SUB
004850     ELSE
004860         SET  FD-STAT-COMPLIANT    TO TRUE
004870     END-IF.
004880
004890     PERFORM J00-WRITE-FINDING THRU J99-EXIT-WRITE.
004900
004910 H99-EXIT-MULTI.
004920     EXIT.
004930
004940 H05-COUNT-ONE-KEY.
004950     IF  AC-KEY-ACTIVE(KSUB)
004960         ADD  1                    TO WS-ACTIVE-KEY-COUNT
004970     END-IF.
004980
004990 H06-EXIT-ONE-KEY.
005000     EXIT.
005010
005020/*****************************************************************
005030*    BP-2 - NO DIRECT POLICY ATTACHMENT                          *
005040******************************************************************
005050 I00-CHECK-DIRECT-POLICY.
005060
005070     MOVE 'BP-2'                   TO FD-RULE-ID.
005080     MOVE 'No Direct Policy Attachment'
005090                                   TO FD-RULE-NAME.
005100     MOVE 'IAM User'               TO FD-RESOURCE-TYPE.
005110     MOVE 'Permissions should be assigned through groups'
005120                                   TO FD-DESCRIPTION.
005130     MOVE 'Move directly attached policies onto a group'
005140                                   TO FD-RECOMMENDATION.
005150
005160     IF  AC-POLICY-COUNT >= 1
005170         SET  FD-SEV-LOW           TO TRUE
005180         SET  FD-STAT-NONCOMPLIANT TO TRUE
005190         MOVE 4                    TO WS-SEV-SUB
005200     ELSE
005210         SET  FD-STAT-COMPLIANT    TO TRUE
005220     END-IF.
005230
005240     PERFORM J00-WRITE-FINDING THRU J99-EXIT-WRITE.
005250
005260 I99-EXIT-DIRECT.
005270     EXIT.
005280
005290/*****************************************************************
005300*    WRITE ONE FINDING RECORD AND TALLY ITS SEVERITY             *
005310******************************************************************
005320 J00-WRITE-FINDING.
005330
005340     MOVE AC-USERNAME              TO FD-RESOURCE-ID
005350                                      IN FD-FINDING-RECORD.
005360
005370     DISPLAY FD-RULE-ID SPACE FD-SEVERITY SPACE
005380             AC-USERNAME SPACE FD-DESCRIPTION UPON PRINTER.
005390     WRITE FD-FINDING-RECORD.
005400
005410     MOVE FIND                     TO FSUB.
005420     MOVE FILE2-STAT              TO SEQ-STAT(FSUB).
005430     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
005440
005450     ADD  1                        TO WS-TOTAL-FINDINGS.
005460
005470     IF  FD-STAT-COMPLIANT
005480         ADD  1                    TO WS-COMPLIANT-FINDINGS
005490     END-IF.
005500
005510     IF  FD-STAT-NONCOMPLIANT
005520         ADD  1                 TO WS-SEVERITY-TABLE(WS-SEV-SUB)
005530     END-IF.
005540
005550 J99-EXIT-WRITE.
005560     EXIT.
005570
005580/*****************************************************************
005590*    CALCULATE AGE IN DAYS BETWEEN TWO CCYYMMDD DATES            *
005600******************************************************************
005610 K00-CALC-AGE-DAYS.
005620
005630     COPY DTEMANP.
005640
005650 K99-EXIT-CALC.
005660     EXIT.
