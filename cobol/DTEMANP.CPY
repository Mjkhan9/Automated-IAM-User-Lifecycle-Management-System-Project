000100******************************************************************
000110*    DTEMANP  --  COMPUTE DTE-DAYS-DIFF = DTE-TODAY-8 MINUS      *
000120*    DTE-EVENT-8, IN WHOLE CALENDAR DAYS.  BOTH DATES ARE        *
000130*    CCYYMMDD.  METHOD IS THE STANDARD JULIAN DAY NUMBER         *
000140*    CONVERSION SO THE SUBTRACTION IS VALID ACROSS MONTH,        *
000150*    YEAR AND CENTURY BOUNDARIES.                                *
000160******************************************************************
000170     MOVE DTE-TODAY-8(1:4)       TO DTE-YR4.
000180     MOVE DTE-TODAY-8(5:2)       TO DTE-MM.
000190     MOVE DTE-TODAY-8(7:2)       TO DTE-DD.
000200     COMPUTE DTE-A = (14 - DTE-MM) / 12.
000210     COMPUTE DTE-B = DTE-YR4 + 4800 - DTE-A.
000220     COMPUTE DTE-C = DTE-MM + (12 * DTE-A) - 3.
000230     COMPUTE DTE-JULIAN-1 =
000240             DTE-DD + (((153 * DTE-C) + 2) / 5) + (365 * DTE-B)
000250                    + (DTE-B / 4) - (DTE-B / 100) + (DTE-B / 400)
000260                    - 32045.
000270
000280     MOVE DTE-EVENT-8(1:4)       TO DTE-YR4.
000290     MOVE DTE-EVENT-8(5:2)       TO DTE-MM.
000300     MOVE DTE-EVENT-8(7:2)       TO DTE-DD.
000310     COMPUTE DTE-A = (14 - DTE-MM) / 12.
000320     COMPUTE DTE-B = DTE-YR4 + 4800 - DTE-A.
000330     COMPUTE DTE-C = DTE-MM + (12 * DTE-A) - 3.
000340     COMPUTE DTE-JULIAN-2 =
000350             DTE-DD + (((153 * DTE-C) + 2) / 5) + (365 * DTE-B)
000360                    + (DTE-B / 4) - (DTE-B / 100) + (DTE-B / 400)
000370                    - 32045.
000380
000390     COMPUTE DTE-DAYS-DIFF = DTE-JULIAN-1 - DTE-JULIAN-2.
