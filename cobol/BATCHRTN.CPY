000100******************************************************************
000110*    BATCHRTN  --  COMMON BATCH-PROGRAM END-OF-RUN LOGIC         *
000120*    COPY AS THE LAST STATEMENTS OF B20-TERMINATION.  ANNOUNCES  *
000130*    COMPLETION AND POSTS THE RETURN SWITCH TO THE OPERATING     *
000140*    SYSTEM RETURN-CODE FOR THE JOB STEP.                        *
000150******************************************************************
000160     DISPLAY THIS-PGM ': RUN COMPLETE - RETURN CODE = ' RTC-CODE
000170                               UPON CONSOLE.
000180     MOVE RTC-CODE               TO RETURN-CODE.
