000100******************************************************************
000110*    BATCHINI  --  COMMON BATCH-PROGRAM START-OF-RUN LOGIC       *
000120*    COPY AS THE FIRST STATEMENTS OF B10-INITIALIZATION.         *
000130*    ZEROES THE RETURN SWITCH, PICKS UP TODAY'S DATE AND         *
000140*    EXPANDS IT TO FOUR DIGIT CENTURY, AND ANNOUNCES THE RUN.    *
000150******************************************************************
000160     MOVE ZERO                   TO RTC-CODE.
000170     ACCEPT DTE-TODAY-RAW        FROM DATE.
000180     MOVE DTE-TODAY-RAW(1:2)     TO DTE-YY.
000190     IF  DTE-YY < 50
000200         MOVE 20                 TO DTE-CC
000210     ELSE
000220         MOVE 19                 TO DTE-CC
000230     END-IF.
000240     STRING DTE-CC DTE-TODAY-RAW DELIMITED BY SIZE
000250                               INTO DTE-TODAY-8.
000260     DISPLAY THIS-PGM ': RUN STARTING - ' DTE-TODAY-8
000270                               UPON CONSOLE.
