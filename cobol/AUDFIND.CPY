000100******************************************************************
000110*    AUDFIND  --  COMPLIANCE FINDING RECORD (FD-)               *
000120*    ONE RECORD PER RULE APPLICATION, WRITTEN BY IESAUDIT'S      *
000130*    J00-WRITE-FINDING PARAGRAPH.  FD-STATUS DRIVES THE          *
000140*    SEVERITY COUNTERS AND THE COMPLIANCE SCORE.                 *
000150******************************************************************
000160 01  FD-FINDING-RECORD.
000170   03  FD-RULE-ID                PIC  X(10).
000180   03  FD-RULE-NAME              PIC  X(40).
000190   03  FD-RESOURCE-TYPE          PIC  X(10).
000200   03  FD-RESOURCE-ID            PIC  X(64).
000210   03  FD-SEVERITY               PIC  X(08).
000220     88  FD-SEV-CRITICAL                      VALUE 'CRITICAL'.
000230     88  FD-SEV-HIGH                          VALUE 'HIGH'.
000240     88  FD-SEV-MEDIUM                        VALUE 'MEDIUM'.
000250     88  FD-SEV-LOW                           VALUE 'LOW'.
000260     88  FD-SEV-INFO                          VALUE 'INFO'.
000270   03  FD-STATUS                 PIC  X(13).
000280     88  FD-STAT-COMPLIANT                    VALUE 'COMPLIANT'.
000290     88  FD-STAT-NONCOMPLIANT              VALUE 'NON_COMPLIANT'.
000300     88  FD-STAT-NA                           VALUE 'N/A'.
000310   03  FD-DESCRIPTION            PIC  X(80).
000320   03  FD-RECOMMENDATION         PIC  X(80).
000330   03  FILLER                    PIC  X(05).
000340
000350 01  FD-FINDING-ALT REDEFINES FD-FINDING-RECORD.
000360   03  FD-RAW-TEXT               PIC  X(310).
