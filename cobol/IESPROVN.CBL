000100******************************************************************
000110*                                                                *
000120*    IDENTIFICATION DIVISION                                     *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160
000170 PROGRAM-ID.    IESPROVN.
000180 AUTHOR.        DAVE L CLARK.
000190 DATE-WRITTEN.  MARCH 1988.
000200 DATE-COMPILED.
000210 INSTALLATION.  WINSUPPLY GROUP SERVICES.
000220 SECURITY.      BATCH.
000230*REMARKS.       NIGHTLY NEW-HIRE ACCESS REQUEST PROVISIONING RUN.
000240*               READS UREQFILE, VALIDATES EACH REQUEST, BUILDS
000250*               THE GROUP AND POLICY LIST, GENERATES AN INITIAL
000260*               PASSWORD, AND WRITES PRVRSLT PLUS THE SYSLST
000270*               RUN SUMMARY.
000280
000290* CHANGE HISTORY ------------------------------------------------
000300* 03/09/1988 DLC ORIGINAL PROGRAM.  DRIVES OFF THE OVERNIGHT
000310*                NEW-HIRE EXTRACT FROM PERSONNEL, ONE REQUEST
000320*                PER RECORD, ARRIVAL ORDER.
000330* 08/22/1988 DLC ADDED ENGINEERING DEPARTMENT GROUP MAPPING PER
000340*                REQUEST OF R JANSEN (SYS SUPPORT).
000350* 02/14/1990 DLC MANAGER FIELD MADE OPTIONAL - BLANK NO LONGER
000360*                FAILS VALIDATION (TKT WGS-0442).
000370* 11/03/1991 DLC PASSWORD GENERATOR REWRITTEN TO GUARANTEE ONE
000380*                UPPER, ONE LOWER AND ONE DIGIT EVERY TIME
000390*                AFTER AUDIT FINDING FROM CORPORATE SECURITY.
000400* 01/04/1999 RTM Y2K - DTE-TODAY-8 NOW BUILT WITH A FOUR DIGIT
000410*                CENTURY IN BATCHINI (TICKET WGS-Y2K-114).
000420*                PR-TIMESTAMP FORMAT UNCHANGED, STILL EDITED
000430*                FROM THE FOUR DIGIT YEAR.
000440* 06/18/2003 RTM SALES DEPARTMENT ADDED TO WS-DEPT-GROUP-TABLE
000450*                (TKT WGS-1187).
000460* 09/09/2011 JMK REPLACED THE OLD LAN-GROUP TABLE AND THE VSE
000470*                POLICY CARDS WITH THE AWS IAM GROUP/POLICY
000480*                NAMES NOW THAT NEW HIRES GET CLOUD ACCESS ON
000490*                DAY ONE (TKT WGS-2456).  CRED-LOCATION STRING
000500*                NOW POINTS AT SECRETS MANAGER, NOT THE OLD
000510*                PASSWORD VAULT FILE.
000520* 04/30/2015 JMK SUCCESS RATE ON THE RUN SUMMARY NOW CARRIED TO
000530*                ONE DECIMAL, ROUNDED, PER AUDIT REQUEST
000540*                (TKT WGS-2901).
000542* 11/14/2016 TWB SUCCESS RATE NOW COMPUTED DIRECTLY INTO THE ONE
000544*                DECIMAL FIELD - THE OLD TWO DECIMAL WORK FIELD
000546*                WAS TRUNCATING INSTEAD OF ROUNDING THE SECOND
000548*                DIGIT (TKT WGS-3018).  ALSO DROPPED THE UPSI-7
000549*                WITH-UPDATES SWITCH, NEVER TESTED SINCE THIS RUN
000551*                HAS NO UPDATE MODE, AND MOVED THE PASSWORD
000552*                LENGTH AND MOD-BASE CONSTANTS OUT TO STANDALONE
000553*                77-LEVELS TO MATCH IESAUDIT.
000554* END OF HISTORY ------------------------------------------------
000560
000570/*****************************************************************
000580*                                                                *
000590*    ENVIRONMENT DIVISION                                        *
000600*                                                                *
000610******************************************************************
000620 ENVIRONMENT DIVISION.
000630
000640******************************************************************
000650*    CONFIGURATION SECTION                                       *
000660******************************************************************
000670 CONFIGURATION SECTION.
000680
000690 SOURCE-COMPUTER. IBM-2086-A04-140.
000700 OBJECT-COMPUTER. IBM-2086-A04-140.
000710
000720 SPECIAL-NAMES.
000730     SYSLST IS PRINTER.
000750
000760******************************************************************
000770*    INPUT-OUTPUT SECTION                                        *
000780******************************************************************
000790 INPUT-OUTPUT SECTION.
000800
000810 FILE-CONTROL.
000820
000830     SELECT UREQFILE
000840         ASSIGN TO UREQFILE
000850         ORGANIZATION IS SEQUENTIAL
000860         FILE STATUS IS FILE1-STAT.
000870
000880     SELECT PRVRSLT
000890         ASSIGN TO PRVRSLT
000900         ORGANIZATION IS SEQUENTIAL
000910         FILE STATUS IS FILE2-STAT.
000920
000930/*****************************************************************
000940*                                                                *
000950*    DATA DIVISION                                               *
000960*                                                                *
000970******************************************************************
000980 DATA DIVISION.
000990
001000******************************************************************
001010*    FILE SECTION                                                *
001020******************************************************************
001030 FILE SECTION.
001040
001050 FD  UREQFILE
001060     RECORDING MODE IS F.
001070 COPY UREQFILE.
001080
001090 FD  PRVRSLT
001100     RECORDING MODE IS F.
001110 COPY PRVRSLT.
001120
001130******************************************************************
001140*    WORKING-STORAGE SECTION                                     *
001150******************************************************************
001160 WORKING-STORAGE SECTION.
001170
001172* GENERATOR CONSTANTS - CARRIED HERE AS STANDALONE 77-LEVEL WORK
001174* CONSTANTS RATHER THAN INSIDE THE 01 GROUP, SEE 11/14/2016
001176* CHANGE.  77-LEVELS MUST STAND ALONE, AHEAD OF THE 01 GROUP.
001178 77  WS-MOD-BASE               PIC S9(09)   COMP VALUE 998877.
001179 77  WS-PASSWORD-LENGTH        PIC S9(04)   BINARY VALUE 16.
001180 01  WS-FIELDS.
001190   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
001200   03  THIS-PGM                  PIC  X(08)   VALUE 'IESPROVN'.
001210
001220   03  UREQ                      PIC S9(04)   BINARY VALUE 1.
001230   03  PRVR                      PIC S9(04)   BINARY VALUE 2.
001240
001250   03  SUB                       PIC S9(04)   BINARY VALUE ZERO.
001260   03  IDX                       PIC S9(04)   BINARY VALUE ZERO.
001270   03  NAME-LENGTH               PIC S9(04)   BINARY VALUE ZERO.
001280   03  GRP-LENGTH                PIC S9(04)   BINARY VALUE ZERO.
001290
001300   03  WS-VALID-SWITCH           PIC  X(01)   VALUE 'Y'.
001310     88  REQUEST-IS-VALID                     VALUE 'Y'.
001320     88  REQUEST-IS-INVALID                   VALUE 'N'.
001330   03  WS-FAIL-REASON            PIC  X(40)   VALUE SPACES.
001340
001350   03  WS-DISPLAY-NAME           PIC  X(41)   VALUE SPACES.
001360
001370   03  WS-GROUP-LIST             PIC  X(200)  VALUE SPACES.
001380   03  WS-POLICY-LIST            PIC  X(200)  VALUE SPACES.
001390   03  WS-CRED-LOCATION          PIC  X(100)  VALUE SPACES.
001400
001410   03  WS-TIMESTAMP.
001420     05  WS-TS-YEAR              PIC  9(04).
001430     05  FILLER                  PIC  X       VALUE '-'.
001440     05  WS-TS-MONTH             PIC  9(02).
001450     05  FILLER                  PIC  X       VALUE '-'.
001460     05  WS-TS-DAY               PIC  9(02).
001470     05  FILLER                  PIC  X       VALUE '-'.
001480     05  WS-TS-RUNSEQ            PIC  9(06).
001490     05  FILLER                  PIC  X(09)   VALUE SPACES.
001500
001510* WS-DEPT-GROUP-TABLE - DEPARTMENT TO GROUP LIST, LOADED BY
001520* VALUE SO IT NEVER NEEDS AN EXTERNAL PARAMETER CARD.  EACH
001530* FILLER LINE BELOW IS ONE 61-BYTE ENTRY - 11 BYTES OF
001540* DEPARTMENT NAME FOLLOWED BY 50 BYTES OF GROUP LIST.
001550   03  WS-DEPT-GROUP-TABLE.
001560     05  FILLER PIC X(61) VALUE
001570  'IT         IT-Users                                          '.
001580     05  FILLER PIC X(61) VALUE
001590  'Finance    Finance-Users, Billing-ReadOnly                   '.
001600     05  FILLER PIC X(61) VALUE
001610  'HR         HR-Users                                          '.
001620     05  FILLER PIC X(61) VALUE
001630  'EngineeringEngineering-Users, Developer-Tools, S3-Dev-Access '.
001640     05  FILLER PIC X(61) VALUE
001650  'Marketing  Marketing-Users                                   '.
001660     05  FILLER PIC X(61) VALUE
001670  'Sales      Sales-Users                                       '.
001680   03  WS-DEPT-GROUP-ENTRIES REDEFINES WS-DEPT-GROUP-TABLE
001690                                 OCCURS 6 TIMES.
001700     05  WS-DGT-DEPT             PIC  X(11).
001710     05  WS-DGT-GROUPS           PIC  X(50).
001720
001730* WS-ROLE-POLICY-TABLE - ROLE TO IAM POLICY ARN.  EACH FILLER
001740* LINE IS ONE 55-BYTE ENTRY - 10 BYTES OF ROLE NAME FOLLOWED
001750* BY 45 BYTES OF POLICY ARN.
001760   03  WS-ROLE-POLICY-TABLE.
001770     05  FILLER PIC X(55) VALUE
001780  'Developer arn:aws:iam::aws:policy/PowerUserAccess      '.
001790     05  FILLER PIC X(55) VALUE
001800  'Analyst   arn:aws:iam::aws:policy/ReadOnlyAccess       '.
001810     05  FILLER PIC X(55) VALUE
001820  'Admin     arn:aws:iam::aws:policy/AdministratorAccess  '.
001830     05  FILLER PIC X(55) VALUE
001840  'Manager   arn:aws:iam::aws:policy/IAMReadOnlyAccess    '.
001850   03  WS-ROLE-POLICY-ENTRIES REDEFINES WS-ROLE-POLICY-TABLE
001860                                 OCCURS 4 TIMES.
001870     05  WS-RPT-ROLE             PIC  X(10).
001880     05  WS-RPT-POLICY           PIC  X(45).
001890
001900* PASSWORD WORK AREA - PIC X(1) TABLE VIEW LETS G00 PLACE
001910* GUARANTEED UPPER/LOWER/DIGIT CHARACTERS AT FIXED SLOTS.  SEE
001915* THE 77-LEVEL WS-PASSWORD-LENGTH AHEAD OF WS-FIELDS FOR THE
001918* GENERATED PASSWORD SIZE.
001930   03  WS-PASSWORD-AREA          PIC  X(16)   VALUE SPACES.
001940   03  WS-PASSWORD-CHARS REDEFINES WS-PASSWORD-AREA
001950                                 PIC  X(01)   OCCURS 16 TIMES.
001960   03  WS-UPPER-CHARS            PIC  X(26)
001970                       VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001980   03  WS-LOWER-CHARS            PIC  X(26)
001990                       VALUE 'abcdefghijklmnopqrstuvwxyz'.
002000   03  WS-DIGIT-CHARS            PIC  X(10)   VALUE '0123456789'.
002010   03  WS-ALL-CHARS              PIC  X(62)   VALUE
002020 'ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789'.
002030
002040* SIMPLE LINEAR-CONGRUENTIAL SCRAMBLER - NO INTRINSIC FUNCTIONS
002050* ARE USED ON THIS SHOP'S COMPILER, SO SUCCESSIVE PASSWORDS ARE
002060* VARIED BY CARRYING THE SEED FORWARD FROM RECORD TO RECORD,
002070* SEEDED ONCE AT B10-INITIALIZATION FROM THE TIME OF DAY.  THE
002080* MOD FUNCTION IS DONE BY HAND - QUOTIENT TIMES BASE SUBTRACTED
002090* BACK OUT OF THE DIVIDEND - SINCE THIS SHOP HAS NO INTRINSIC
002100* FUNCTIONS ON ITS COMPILER.
002110   03  WS-RANDOM-SEED            PIC S9(09)   COMP VALUE ZERO.
002120   03  WS-RANDOM-PICK            PIC S9(09)   COMP VALUE ZERO.
002130   03  WS-SEED-RAW               PIC S9(09)   COMP VALUE ZERO.
002140   03  WS-MOD-QUOT               PIC S9(09)   COMP VALUE ZERO.
002160   03  WS-TIME-OF-DAY            PIC  9(08)   VALUE ZERO.
002170
002180   03  WS-TOTAL-COUNT            PIC  9(05)   VALUE ZERO.
002190   03  WS-SUCCESS-COUNT          PIC  9(05)   VALUE ZERO.
002200   03  WS-FAILED-COUNT           PIC  9(05)   VALUE ZERO.
002210   03  WS-SUCCESS-RATE           PIC  999V9   VALUE ZERO.
002230
002240   03  VAR-EDIT                  PIC  ZZZZ9.
002250   03  VAR-RATE-EDIT             PIC  ZZ9.9.
002260
002270 COPY RTCMAN.
002280
002290 COPY SEQSTATW.
002300
002310 COPY DTEMANW.
002320
002330/*****************************************************************
002340*                                                                *
002350*    PROCEDURE DIVISION                                          *
002360*                                                                *
002370******************************************************************
002380 PROCEDURE DIVISION.
002390
002400******************************************************************
002410*    MAINLINE ROUTINE                                            *
002420******************************************************************
002430 A00-MAINLINE-ROUTINE.
002440
002450     PERFORM B10-INITIALIZATION THRU B15-EXIT.
002460
002470     PERFORM C00-PROCESS-REQUEST THRU C99-EXIT-PROCESS
002480       UNTIL STAT-EOFILE(UREQ)
002490          OR RTC-CODE NOT = ZERO.
002500
002510     PERFORM B20-TERMINATION THRU B25-EXIT.
002520
002530     GOBACK.
002540
002550/*****************************************************************
002560*    PROGRAM INITIALIZATION ROUTINE                              *
002570******************************************************************
002580 B10-INITIALIZATION.
002590
002600     COPY BATCHINI.
002610
002620     MOVE 'UREQFILE'              TO SEQ-FILE(UREQ).
002630     MOVE 'PRVRSLT'               TO SEQ-FILE(PRVR).
002640     MOVE 2                       TO STAT-TOTL.
002650
002660     ACCEPT WS-TIME-OF-DAY        FROM TIME.
002670     COMPUTE WS-RANDOM-SEED = WS-TIME-OF-DAY + 1.
002680
002690     MOVE DTE-TODAY-8(1:4)        TO WS-TS-YEAR.
002700     MOVE DTE-TODAY-8(5:2)        TO WS-TS-MONTH.
002710     MOVE DTE-TODAY-8(7:2)        TO WS-TS-DAY.
002720     MOVE ZERO                    TO WS-TS-RUNSEQ.
002730
002740     OPEN INPUT  UREQFILE.
002750     MOVE UREQ                    TO FSUB.
002760     MOVE FILE1-STAT              TO SEQ-STAT(FSUB).
002770     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
002780
002790     OPEN OUTPUT PRVRSLT.
002800     MOVE PRVR                    TO FSUB.
002810     MOVE FILE2-STAT              TO SEQ-STAT(FSUB).
002820     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
002830
002840 B15-EXIT.
002850     EXIT.
002860
002870/*****************************************************************
002880*    PROGRAM TERMINATION ROUTINE                                 *
002890******************************************************************
002900 B20-TERMINATION.
002910
002920     CLOSE UREQFILE.
002930     MOVE UREQ                    TO FSUB.
002940     MOVE FILE1-STAT              TO SEQ-STAT(FSUB).
002950     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
002960
002970     CLOSE PRVRSLT.
002980     MOVE PRVR                    TO FSUB.
002990     MOVE FILE2-STAT              TO SEQ-STAT(FSUB).
003000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
003010
003020     IF  WS-TOTAL-COUNT = ZERO
003030         MOVE ZERO                TO WS-SUCCESS-RATE
003040     ELSE
003050         COMPUTE WS-SUCCESS-RATE ROUNDED =
003060             (WS-SUCCESS-COUNT / WS-TOTAL-COUNT) * 100
003080     END-IF.
003090
003100     DISPLAY SPACES                          UPON PRINTER.
003110     DISPLAY 'PROVISIONING RUN SUMMARY'      UPON PRINTER.
003120     MOVE WS-TOTAL-COUNT          TO VAR-EDIT.
003130     DISPLAY 'TOTAL PROCESSED:  ' VAR-EDIT   UPON PRINTER.
003140     MOVE WS-SUCCESS-COUNT        TO VAR-EDIT.
003150     DISPLAY 'SUCCESSFUL:       ' VAR-EDIT   UPON PRINTER.
003160     MOVE WS-FAILED-COUNT         TO VAR-EDIT.
003170     DISPLAY 'FAILED:           ' VAR-EDIT   UPON PRINTER.
003180     MOVE WS-SUCCESS-RATE         TO VAR-RATE-EDIT.
003190     DISPLAY 'SUCCESS RATE:     ' VAR-RATE-EDIT '%'
003200                                                 UPON PRINTER.
003210
003220     COPY BATCHRTN.
003230
003240 B25-EXIT.
003250     EXIT.
003260
003270/*****************************************************************
003280*    CHECK A SEQUENTIAL FILE'S STATUS                            *
003290******************************************************************
003300 B90-CHECK-STATUS.
003310
003320     COPY SEQSTATP.
003330
003340 B95-EXIT-CHECK.
003350     EXIT.
003360
003370/*****************************************************************
003380*    PROGRAM PROCESSING ROUTINES                                 *
003390******************************************************************
003400
003410 C00-PROCESS-REQUEST.
003420
003430     READ UREQFILE
003440         AT END
003450             SET STAT-EOFILE(UREQ)  TO TRUE
003460             GO TO C99-EXIT-PROCESS
003470     END-READ.
003480
003490     ADD  1                       TO WS-TOTAL-COUNT
003500                                      WS-TS-RUNSEQ.
003510
003520     PERFORM D00-VALIDATE-REQUEST THRU D99-EXIT-VALIDATE.
003530
003540     IF  REQUEST-IS-INVALID
003550         ADD  1                   TO WS-FAILED-COUNT
003560         MOVE SPACES              TO WS-GROUP-LIST
003570                                      WS-POLICY-LIST
003580                                      WS-CRED-LOCATION
003590         PERFORM H00-WRITE-RESULT THRU H99-EXIT-WRITE
003600         GO TO C99-EXIT-PROCESS
003610     END-IF.
003620
003630     ADD  1                       TO WS-SUCCESS-COUNT.
003640
003650     STRING UR-FIRST-NAME         DELIMITED BY SPACE
003660            ' '                   DELIMITED BY SIZE
003670            UR-LAST-NAME          DELIMITED BY SPACE
003680                                  INTO WS-DISPLAY-NAME.
003690
003700     PERFORM E00-BUILD-GROUP-LIST  THRU E99-EXIT-GROUPS.
003710     PERFORM F00-BUILD-POLICY-LIST THRU F99-EXIT-POLICY.
003720     PERFORM G00-GENERATE-PASSWORD THRU G99-EXIT-PASSWORD.
003730
003740     STRING 'secretsmanager:iam-credentials/'
003750                 DELIMITED BY SIZE
003760            UR-DEPARTMENT         DELIMITED BY SPACE
003770            '/'                   DELIMITED BY SIZE
003780            UR-USERNAME           DELIMITED BY SPACE
003790                                  INTO WS-CRED-LOCATION.
003800
003810     PERFORM H00-WRITE-RESULT THRU H99-EXIT-WRITE.
003820
003830 C99-EXIT-PROCESS.
003840     EXIT.
003850
003860/*****************************************************************
003870*    VALIDATE ONE INCOMING REQUEST                               *
003880******************************************************************
003890 D00-VALIDATE-REQUEST.
003900
003910     SET  REQUEST-IS-VALID        TO TRUE.
003920     MOVE SPACES                  TO WS-FAIL-REASON.
003930
003940     PERFORM D05-SCAN-NAME-LEN THRU D06-EXIT-SCAN
003950       VARYING NAME-LENGTH FROM 64 BY -1
003960       UNTIL NAME-LENGTH = 0
003970          OR UR-USERNAME(NAME-LENGTH:1) NOT = SPACE.
003980
003990     IF  NAME-LENGTH < 3
004000     OR  NAME-LENGTH > 64
004010         SET  REQUEST-IS-INVALID  TO TRUE
004020         MOVE 'invalid username length'
004030                                  TO WS-FAIL-REASON
004040         GO TO D99-EXIT-VALIDATE
004050     END-IF.
004060
004070     MOVE ZERO                    TO SUB.
004080     INSPECT UR-EMAIL TALLYING SUB FOR ALL '@'.
004090     IF  SUB = ZERO
004100         SET  REQUEST-IS-INVALID  TO TRUE
004110         MOVE 'invalid email address'
004120                                  TO WS-FAIL-REASON
004130         GO TO D99-EXIT-VALIDATE
004140     END-IF.
004150
004160     IF  UR-DEPARTMENT = SPACES
004170         SET  REQUEST-IS-INVALID  TO TRUE
004180         MOVE 'department is required'
004190                                  TO WS-FAIL-REASON
004200         GO TO D99-EXIT-VALIDATE
004210     END-IF.
004220
004230     IF  UR-ROLE = SPACES
004240         SET  REQUEST-IS-INVALID  TO TRUE
004250         MOVE 'role is required'  TO WS-FAIL-REASON
004260         GO TO D99-EXIT-VALIDATE
004270     END-IF.
004280
004290     IF  UR-FIRST-NAME = SPACES
004300         SET  REQUEST-IS-INVALID  TO TRUE
004310         MOVE 'first name is required'
004320                                  TO WS-FAIL-REASON
004330         GO TO D99-EXIT-VALIDATE
004340     END-IF.
004350
004360     IF  UR-LAST-NAME = SPACES
004370         SET  REQUEST-IS-INVALID  TO TRUE
004380         MOVE 'last name is required'
004390                                  TO WS-FAIL-REASON
004400     END-IF.
004410
004420* UR-MANAGER IS OPTIONAL - BLANK IS ACCEPTABLE, SEE 02/14/1990
004430* CHANGE ABOVE.
004440
004450 D99-EXIT-VALIDATE.
004460     EXIT.
004470
004480 D05-SCAN-NAME-LEN.
004490     CONTINUE.
004500
004510 D06-EXIT-SCAN.
004520     EXIT.
004530
004540/*****************************************************************
004550*    BUILD THE ASSIGNED GROUP LIST FOR THE REQUEST'S DEPARTMENT  *
004560******************************************************************
004570 E00-BUILD-GROUP-LIST.
004580
004590     MOVE 'StandardUsers'         TO WS-GROUP-LIST.
004600
004610     PERFORM E05-SEARCH-DEPT THRU E06-EXIT-SEARCH
004620       VARYING SUB FROM 1 BY 1
004630       UNTIL SUB > 6
004640          OR UR-DEPARTMENT = WS-DGT-DEPT(SUB).
004650
004660     IF  SUB <= 6
004670         PERFORM E07-SCAN-GROUP-LEN THRU E08-EXIT-SCAN
004680           VARYING GRP-LENGTH FROM 50 BY -1
004690           UNTIL GRP-LENGTH = 0
004700              OR WS-DGT-GROUPS(SUB)(GRP-LENGTH:1) NOT = SPACE
004710         STRING WS-GROUP-LIST     DELIMITED BY SPACE
004720                ', '              DELIMITED BY SIZE
004730                WS-DGT-GROUPS(SUB)(1:GRP-LENGTH)
004740                                  DELIMITED BY SIZE
004750                                  INTO WS-GROUP-LIST
004760     END-IF.
004770
004780 E99-EXIT-GROUPS.
004790     EXIT.
004800
004810 E05-SEARCH-DEPT.
004820     CONTINUE.
004830
004840 E06-EXIT-SEARCH.
004850     EXIT.
004860
004870 E07-SCAN-GROUP-LEN.
004880     CONTINUE.
004890
004900 E08-EXIT-SCAN.
004910     EXIT.
004920
004930/*****************************************************************
004940*    BUILD THE ATTACHED POLICY LIST FOR THE REQUEST'S ROLE       *
004950******************************************************************
004960 F00-BUILD-POLICY-LIST.
004970
004980     MOVE SPACES                  TO WS-POLICY-LIST.
004990
005000     PERFORM F05-SEARCH-ROLE THRU F06-EXIT-SEARCH
005010       VARYING SUB FROM 1 BY 1
005020       UNTIL SUB > 4
005030          OR UR-ROLE = WS-RPT-ROLE(SUB).
005040
005050     IF  SUB <= 4
005060         MOVE WS-RPT-POLICY(SUB)  TO WS-POLICY-LIST
005070     END-IF.
005080
005090 F99-EXIT-POLICY.
005100     EXIT.
005110
005120 F05-SEARCH-ROLE.
005130     CONTINUE.
005140
005150 F06-EXIT-SEARCH.
005160     EXIT.
005170
005180/*****************************************************************
005190*    GENERATE A 16 CHARACTER PASSWORD MEETING COMPLEXITY RULES   *
005200******************************************************************
005210 G00-GENERATE-PASSWORD.
005220
005230     PERFORM G05-PICK-ONE-CHAR THRU G06-EXIT-PICK
005240       VARYING IDX FROM 1 BY 1
005250       UNTIL IDX > WS-PASSWORD-LENGTH.
005260
005270* FORCE THE COMPLEXITY RULE - SLOT 1 UPPER, SLOT 2 LOWER,
005280* SLOT 3 DIGIT - SEE 11/03/1991 CHANGE ABOVE.
005290     PERFORM G10-NEXT-SEED THRU G15-EXIT-SEED.
005300     COMPUTE WS-MOD-QUOT = WS-RANDOM-SEED / 26.
005310     COMPUTE WS-RANDOM-PICK =
005320         WS-RANDOM-SEED - (WS-MOD-QUOT * 26) + 1.
005330    MOVE WS-UPPER-CHARS(WS-RANDOM-PICK:1) TO WS-PASSWORD-CHARS(1).
005340
005350     PERFORM G10-NEXT-SEED THRU G15-EXIT-SEED.
005360     COMPUTE WS-MOD-QUOT = WS-RANDOM-SEED / 26.
005370     COMPUTE WS-RANDOM-PICK =
005380         WS-RANDOM-SEED - (WS-MOD-QUOT * 26) + 1.
005390    MOVE WS-LOWER-CHARS(WS-RANDOM-PICK:1) TO WS-PASSWORD-CHARS(2).
005400
005410     PERFORM G10-NEXT-SEED THRU G15-EXIT-SEED.
005420     COMPUTE WS-MOD-QUOT = WS-RANDOM-SEED / 10.
005430     COMPUTE WS-RANDOM-PICK =
005440         WS-RANDOM-SEED - (WS-MOD-QUOT * 10) + 1.
005450    MOVE WS-DIGIT-CHARS(WS-RANDOM-PICK:1) TO WS-PASSWORD-CHARS(3).
005460
005470 G99-EXIT-PASSWORD.
005480     EXIT.
005490
005500 G05-PICK-ONE-CHAR.
005510     PERFORM G10-NEXT-SEED THRU G15-EXIT-SEED.
005520     COMPUTE WS-MOD-QUOT = WS-RANDOM-SEED / 62.
005530     COMPUTE WS-RANDOM-PICK =
005540         WS-RANDOM-SEED - (WS-MOD-QUOT * 62) + 1.
005550     MOVE WS-ALL-CHARS(WS-RANDOM-PICK:1)
005560                                  TO WS-PASSWORD-CHARS(IDX).
005570
005580 G06-EXIT-PICK.
005590     EXIT.
005600
005610* ADVANCE THE SCRAMBLER SEED ONE STEP - A HAND-CODED MOD SINCE
005620* THIS COMPILER HAS NO INTRINSIC FUNCTIONS.
005630 G10-NEXT-SEED.
005640     COMPUTE WS-SEED-RAW = (WS-RANDOM-SEED * 31) + 7.
005650     COMPUTE WS-MOD-QUOT = WS-SEED-RAW / WS-MOD-BASE.
005660     COMPUTE WS-RANDOM-SEED =
005670         WS-SEED-RAW - (WS-MOD-QUOT * WS-MOD-BASE).
005680
005690 G15-EXIT-SEED.
005700     EXIT.
005710
005720/*****************************************************************
005730*    WRITE ONE PROVISIONING-RESULT RECORD                        *
005740******************************************************************
005750 H00-WRITE-RESULT.
005760
005770     MOVE SPACES                  TO PR-PROVISIONING-RESULT.
005780     MOVE UR-USERNAME              TO PR-USERNAME.
005790     MOVE WS-TIMESTAMP             TO PR-TIMESTAMP.
005800
005810     IF  REQUEST-IS-VALID
005820         SET  PR-SUCCESS-YES       TO TRUE
005830         MOVE 'User provisioned successfully'
005840                                   TO PR-MESSAGE
005850         MOVE WS-GROUP-LIST        TO PR-GROUPS
005860         MOVE WS-POLICY-LIST       TO PR-POLICIES
005870         MOVE WS-CRED-LOCATION     TO PR-CRED-LOCATION
005880     ELSE
005890         SET  PR-SUCCESS-NO        TO TRUE
005900         STRING 'Validation failed: '  DELIMITED BY SIZE
005910                WS-FAIL-REASON         DELIMITED BY SIZE
005920                                      INTO PR-MESSAGE
005930         MOVE SPACES               TO PR-GROUPS
005940                                       PR-POLICIES
005950                                       PR-CRED-LOCATION
005960     END-IF.
005970
005980     WRITE PR-PROVISIONING-RESULT.
005990
006000     MOVE PRVR                    TO FSUB.
006010     MOVE FILE2-STAT              TO SEQ-STAT(FSUB).
006020     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
006030
006040 H99-EXIT-WRITE.
006050     EXIT.
