000100******************************************************************
000110*    UREQFILE  --  NEW-HIRE ACCESS REQUEST RECORD (UR-)          *
000120*    ONE RECORD PER REQUESTED USER ACCOUNT, READ BY IESPROVN     *
000130*    IN ARRIVAL ORDER (NO KEY).  DEPARTMENT AND ROLE VALUES ARE  *
000140*    VALIDATED AGAINST THE 88-LEVELS BELOW BY D00-VALIDATE.      *
000150******************************************************************
000160 01  UR-USER-REQUEST-RECORD.
000170   03  UR-USERNAME               PIC  X(64).
000180   03  UR-EMAIL                  PIC  X(64).
000190   03  UR-DEPARTMENT             PIC  X(20).
000200     88  UR-DEPT-IT                           VALUE 'IT'.
000210     88  UR-DEPT-FINANCE                      VALUE 'Finance'.
000220     88  UR-DEPT-HR                           VALUE 'HR'.
000230     88  UR-DEPT-ENGINEERING                  VALUE 'Engineering'.
000240     88  UR-DEPT-MARKETING                    VALUE 'Marketing'.
000250     88  UR-DEPT-SALES                        VALUE 'Sales'.
000260   03  UR-ROLE                   PIC  X(20).
000270     88  UR-ROLE-DEVELOPER                    VALUE 'Developer'.
000280     88  UR-ROLE-ANALYST                      VALUE 'Analyst'.
000290     88  UR-ROLE-ADMIN                        VALUE 'Admin'.
000300     88  UR-ROLE-MANAGER                      VALUE 'Manager'.
000310   03  UR-FIRST-NAME             PIC  X(20).
000320   03  UR-LAST-NAME              PIC  X(20).
000330   03  UR-MANAGER                PIC  X(64).
000340   03  FILLER                    PIC  X(08).
000350
000360 01  UR-REQUEST-ALT REDEFINES UR-USER-REQUEST-RECORD.
000370   03  UR-RAW-TEXT               PIC  X(280).
