000100******************************************************************
000110*    DTEMANW  --  DATE-MANAGEMENT WORK AREA (WORKING-STORAGE)    *
000120*    PAIRED WITH DTEMANP.  HOLDS THE RUN DATE AND THE TWO        *
000130*    CENTURY-EXPANDED DATES TO BE DIFFERENCED, PLUS THE JULIAN   *
000140*    DAY NUMBER SCRATCH FIELDS THE FORMULA NEEDS.                *
000150******************************************************************
000160 01  DTE-WORK-FIELDS.
000170   03  DTE-TODAY-RAW             PIC  9(06)   VALUE ZERO.
000180   03  DTE-CC                    PIC  9(02)   VALUE ZERO.
000190   03  DTE-YY                    PIC  9(02)   VALUE ZERO.
000200   03  DTE-TODAY-8               PIC  9(08)   VALUE ZERO.
000210   03  DTE-EVENT-8               PIC  9(08)   VALUE ZERO.
000220   03  DTE-DAYS-DIFF             PIC S9(06)   VALUE ZERO.
000230   03  DTE-YR4                   PIC  9(04)   VALUE ZERO.
000240   03  DTE-MM                    PIC  9(02)   VALUE ZERO.
000250   03  DTE-DD                    PIC  9(02)   VALUE ZERO.
000260   03  DTE-JULIAN-1              PIC  9(07)   VALUE ZERO.
000270   03  DTE-JULIAN-2              PIC  9(07)   VALUE ZERO.
000280   03  DTE-A                     PIC S9(08)   COMP VALUE ZERO.
000290   03  DTE-B                     PIC S9(08)   COMP VALUE ZERO.
000300   03  DTE-C                     PIC S9(08)   COMP VALUE ZERO.
000305   03  FILLER                    PIC  X(04)   VALUE SPACES.
